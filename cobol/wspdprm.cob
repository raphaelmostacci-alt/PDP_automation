000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR THE PD PARAM FILE                   *
000400*        USES RRN = 1                                        *
000500*                                                             *
000600***************************************************************
000700*  HOLDS THE BATCH BUSINESS DATE - THE ONLY RUN-TIME INPUT THIS
000800*  BATCH TAKES, KEPT IN THE BUREAU'S USUAL SINGLE-RECORD
000900*  (RRN 1) PARAMETER-FILE STYLE.
001000*  FILE SIZE APPROX 60 BYTES.
001100*
001200*  02/02/26 VBC - CREATED FOR PDP010/PDP020.
001300*  01/29/26 DWC - REQUEST 4417 AUDIT FOLLOW-UP - DROPPED COMP
001400*                 FROM PD-PARAM-BUSINESS-DATE - SAME BINARY/
001500*                 DISPLAY MISMATCH FIXED IN WSPDDTE.COB. ALSO
001600*                 ADDED THE LAST-RUN-DATE, RUN-COUNT AND THE
001700*                 TWO SWITCHES BELOW - CARRIED OVER FROM THE
001800*                 PARAMETER CONVENTIONS IN THE PAYROLL PARAM
001900*                 RECORD SO THIS FILE DOES NOT NEED A SECOND
002000*                 RESIZE THE NEXT TIME SOMETHING IS ASKED FOR.
002100*
002200 01  PD-PARAM-RECORD.
002300     03  PD-PARAM-BUSINESS-DATE      PIC 9(8).
002400     03  PD-PARAM-BUS-DATE-BRK REDEFINES PD-PARAM-BUSINESS-DATE.
002500         05  PD-PARAM-CCYY           PIC 9(4).
002600         05  PD-PARAM-MM             PIC 99.
002700         05  PD-PARAM-DD             PIC 99.
002800     03  PD-PARAM-LAST-RUN-DATE      PIC 9(8)   VALUE ZERO.
002900*                                    CCYYMMDD OF THE PREVIOUS
003000*                                    SUCCESSFUL RUN - SPARE, FOR
003100*                                    A POSSIBLE "ALREADY RUN
003200*                                    TODAY" GUARD. NOT TESTED
003300*                                    BY PDP010 YET.
003400     03  PD-PARAM-RUN-COUNT          PIC 9(5)   COMP  VALUE ZERO.
003500*                                    LIFETIME RUN COUNTER - SPARE,
003600*                                    NOT INCREMENTED BY THIS
003700*                                    RELEASE.
003800     03  PD-PARAM-RUN-USER           PIC X(20).
003900     03  PD-PARAM-DEBUG-SWITCH       PIC X      VALUE "N".
004000*                                    Y/N - RESERVED FOR A VERBOSE
004100*                                    SCAN-LOG MODE RAISED AT THE
004200*                                    1/29/26 REVIEW, NOT DECIDED.
004300     03  PD-PARAM-TEST-RUN-SWITCH    PIC X      VALUE "N".
004400*                                    Y/N - MIRRORS THE UPSI-0
004500*                                    TEST BANNER, NOT YET READ
004600*                                    FROM HERE.
004700     03  PD-PARAM-RESERVED-1         PIC X(10)  VALUE SPACES.
004800     03  FILLER                      PIC X(04).
