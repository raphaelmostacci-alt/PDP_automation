000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300*===============================================================
000400 PROGRAM-ID.    PDP020.
000500 AUTHOR.        R T HALVORSEN.
000600 INSTALLATION.  MIDSTATE LABOR COMPLIANCE BUREAU.
000700 DATE-WRITTEN.  03/21/1986.
000800 DATE-COMPILED.
000900 SECURITY.      RESTRICTED - BUREAU INTERNAL USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   PDP020  -  PDP SUPPORTING-DOCUMENT COMPLIANCE REPORT        *
001400*                                                               *
001500*   READS THE VALIDATION RESULT FILE WRITTEN BY PDP010, ONE     *
001600*   LINE PER DOCUMENT, AND PRINTS THE COMPLIANCE REPORT - ONE   *
001700*   DETAIL LINE PER DOCUMENT WITH COMPANY, NAME, DOC TYPE,      *
001800*   FILE NAME, VALIDITY DATE, STATUS AND COMMENT, FOLLOWED BY   *
001900*   A FINAL TOTALS BLOCK (CONFORME / NON CONFORME / ERREUR AND  *
002000*   THE OVERALL CONFORMANCE RATE). THE TOTALS ARE RE-TALLIED    *
002100*   HERE FROM THE STATUS COLUMN RATHER THAN TRUSTED FROM        *
002200*   PDP010'S OWN COUNTS - THE PRINTED FIGURE MUST MATCH WHAT    *
002300*   IS ACTUALLY ON THE REPORT.                                 *
002400*                                                               *
002500*****************************************************************
002600*
002700*  FILES USED -
002800*      PD-RESULT-FILE  VALIDATION RESULTS, INPUT, FROM PDP010.
002900*      PD-PARAM-FILE   BUSINESS DATE PARAMETER, INPUT, RRN 1.
003000*      PRINT-FILE      COMPLIANCE REPORT, OUTPUT (REPORT WRITER).
003100*
003200*  CHANGE LOG -
003300*  03/21/86 RTH      1.00 CREATED.                                RTH100
003400*  10/02/86 RTH      1.01 ADDED CONFORMANCE RATE FOOTING LINE.    RTH101
003500*  02/14/87 GPK      1.02 COMMENT COLUMN WIDENED TO 60.           GPK102
003600*  08/30/88 GPK      1.03 PAGE HEADING NOW CARRIES RUN DATE.      GPK103
003700*  04/19/90 RTH      1.04 STATUS COLUMN RIGHT-TRIMMED ON PRINT.   RTH104
003800*  01/09/91 GPK      1.05 RATE NOW EXCLUDES ERREUR/A VERIFIER     GPK105
003900*                         FROM THE DENOMINATOR - MATCHES THE
004000*                         SOURCE SPREADSHEET FORMULA.
004100*  08/14/92 RTH      1.06 PAGE FOOTING LINE COUNT CORRECTED.      RTH106
004200*  03/02/93 MEO      1.07 BLANK COMPANY NOW PRINTS "Non specifie".MEO107
004300*  06/27/94 MEO      1.08 ZERO-RECORD RUN NO LONGER DIVIDES BY 0. MEO108
004400*  12/19/95 RTH      1.09 COMMENT TEXT CONFORMED TO BUREAU STYLE. RTH109
004500*  05/21/98 JFP      1.10 Y2K REVIEW - PRINT DATE FIELDS ALREADY  JFP110
004600*                         CCYYMMDD, NO WINDOWING NEEDED. NO CHG.
004700*  02/02/99 JFP      1.11 Y2K REGRESSION RUN SIGNED OFF.          JFP111
004800*  10/06/01 JFP      1.12 PAGE WIDTH REDUCED TO 180 FOR THE NEW   JFP112
004900*                         PRINTER CLASS.
005000*  07/11/09 DWC      1.13 ADDED UPSI-0 TEST-RUN BANNER.           DWC113
005100*  01/29/26 DWC      1.14 REQUEST 4417 AUDIT FOLLOW-UP -          DWC114
005200*                         CONFORMITY RATE CORRECTED TO
005300*                         CONFORME/TOTAL, ONE DECIMAL - GPK105'S
005400*                         EXCLUDE-ERREUR DENOMINATOR DID NOT
005500*                         MATCH THE CONTROL SPEC AND IS REVERTED.
005600*                         ADDED A SEPARATE A VERIFIER COUNTER AND
005700*                         FOOTING LINE (WAS FOLDED INTO ERREUR).
005800*                         ADDED THE REPORT-GENERATED TIMESTAMP
005900*                         FOOTING LINE. WIDENED THE FICHIER AND
006000*                         COMMENTAIRE COLUMNS TO THE FULL RECORD
006100*                         WIDTH (40/60) - BOTH WERE TRUNCATING
006200*                         LONGER VALUES ON PRINT. THE PRINT LINE
006300*                         NOW RUNS TO 208 COLUMNS - PRINTER CLASS
006400*                         WAS RECONFIGURED PAST JFP112'S 180-
006500*                         COLUMN LIMIT TO TAKE THE WIDER LINE.
006600*  02/05/26 DWC      1.15 TYPE DOCUMENT/VALIDITE/STATUT COLUMNS   DWC115
006700*                         WERE STILL CUT TO THE OLD 17/11/13
006800*                         WIDTHS LEFT OVER FROM 1.14'S PASS -
006900*                         RESIZED TO THE CONTROL SPEC'S 16/10/14
007000*                         AND THE TRAILING COLUMNS SHIFTED LEFT
007100*                         TO CLOSE THE GAP. NO CHANGE TO THE
007200*                         RESULT RECORD ITSELF.
007300*
007400*****************************************************************
007500 ENVIRONMENT DIVISION.
007600*===============================================================
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS PD-STATUS-LETTER IS "C" "N" "E" "A"
008100     UPSI 0.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT PD-RESULT-FILE ASSIGN TO RESULTF
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-RESULT-STATUS.
008800*
008900     SELECT PD-PARAM-FILE  ASSIGN TO PARAMF
009000         ORGANIZATION IS RELATIVE
009100         ACCESS MODE IS RANDOM
009200         RELATIVE KEY IS WS-PARAM-RRN
009300         FILE STATUS IS WS-PARAM-STATUS.
009400*
009500     SELECT PRINT-FILE     ASSIGN TO PRINTF
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-PRINT-STATUS.
009800*
009900 DATA DIVISION.
010000*===============================================================
010100 FILE SECTION.
010200*
010300 FD  PD-RESULT-FILE
010400     RECORDING MODE IS F.
010500 COPY "wspdres.cob".
010600*
010700 FD  PD-PARAM-FILE
010800     RECORDING MODE IS F.
010900 COPY "wspdprm.cob".
011000*
011100 FD  PRINT-FILE
011200     RECORDING MODE IS F
011300     REPORT IS PD-COMPLIANCE-REPORT.
011400*
011500 WORKING-STORAGE SECTION.
011600*---------------------------------------------------------------
011700 77  WS-RESULT-STATUS         PIC XX     VALUE "00".
011800 77  WS-PARAM-STATUS          PIC XX     VALUE "00".
011900 77  WS-PRINT-STATUS          PIC XX     VALUE "00".
012000 77  WS-PARAM-RRN             PIC 9      COMP  VALUE 1.
012100 77  WS-EOF-SWITCH            PIC X      VALUE "N".
012200     88  WS-EOF                          VALUE "Y".
012300*
012400 COPY "wspddte.cob".
012500*
012600 01  PD-TEST-BANNER            PIC X(36)
012700         VALUE "*** PDP020 TEST RUN - NOT FOR PROD *".
012800*
012900 01  WS-REPORT-TOTALS.
013000     03  WS-TOTAL-CNT          PIC 9(5)   COMP  VALUE ZERO.
013100     03  WS-CONFORME-CNT       PIC 9(5)   COMP  VALUE ZERO.
013200     03  WS-NONCONF-CNT        PIC 9(5)   COMP  VALUE ZERO.
013300     03  WS-ERREUR-CNT         PIC 9(5)   COMP  VALUE ZERO.
013400     03  WS-AVERIF-CNT         PIC 9(5)   COMP  VALUE ZERO.
013500     03  FILLER                PIC X(10).
013600*
013700 01  WS-RATE-WORK.
013800     03  WS-RATE-PCT           PIC 999V9 COMP-3  VALUE ZERO.
013900     03  WS-RATE-EDIT          PIC ZZ9.9.
014000     03  FILLER                PIC X(05).
014100*
014200*    WALL-CLOCK TIMESTAMP FOR THE "RAPPORT GENERE LE" FOOTING
014300*    LINE. THE SYSTEM CLOCK RETURNS A 2-DIGIT YEAR - WINDOWED
014400*    THE SAME WAY AS THE REST OF THE BUREAU'S Y2K REVIEW.
014500 01  WS-GEN-DATE-TIME.
014600     03  WS-GEN-DATE-RAW       PIC 9(6).
014700     03  WS-GEN-DATE-BRK REDEFINES WS-GEN-DATE-RAW.
014800         05  WS-GEN-YY         PIC 99.
014900         05  WS-GEN-MM         PIC 99.
015000         05  WS-GEN-DD         PIC 99.
015100     03  WS-GEN-TIME-RAW       PIC 9(8).
015200     03  WS-GEN-TIME-BRK REDEFINES WS-GEN-TIME-RAW.
015300         05  WS-GEN-HH         PIC 99.
015400         05  WS-GEN-MIN        PIC 99.
015500         05  WS-GEN-SS         PIC 99.
015600         05  WS-GEN-CC         PIC 99.
015700     03  WS-GEN-CCYY           PIC 9(4)  VALUE ZERO.
015800     03  FILLER                PIC X(05).
015900*
016000 01  WS-GEN-LINE-TEXT          PIC X(48)  VALUE SPACES.
016100*
016200 REPORT SECTION.
016300*===============================================================
016400 RD  PD-COMPLIANCE-REPORT
016500     CONTROLS ARE FINAL
016600     PAGE LIMIT 66 LINES
016700         HEADING 1
016800         FIRST DETAIL 5
016900         LAST DETAIL 54
017000         FOOTING 64.
017100*
017200 01  TYPE PAGE HEADING.
017300     03  LINE 1.
017400         05  COLUMN   1  PIC X(32) VALUE
017500                 "MIDSTATE LABOR COMPLIANCE BUREAU".
017600         05  COLUMN  70  PIC X(10) SOURCE PD-PRINT-DATE.
017700     03  LINE 2  COLUMN 1  PIC X(42) VALUE
017800             "RAPPORT DE CONFORMITE DES DOCUMENTS - PDP".
017900     03  LINE 4.
018000         05  COLUMN   1  PIC X(20) VALUE "SOCIETE".
018100         05  COLUMN  22  PIC X(20) VALUE "NOM".
018200         05  COLUMN  43  PIC X(20) VALUE "PRENOM".
018300         05  COLUMN  64  PIC X(16) VALUE "TYPE DOCUMENT".
018400         05  COLUMN  80  PIC X(40) VALUE "FICHIER".
018500         05  COLUMN 120  PIC X(10) VALUE "VALIDITE".
018600         05  COLUMN 130  PIC X(14) VALUE "STATUT".
018700         05  COLUMN 144  PIC X(60) VALUE "COMMENTAIRE".
018800*
018900 01  PD-DETAIL-LINE TYPE DETAIL.
019000     03  LINE PLUS 1.
019100         05  COLUMN   1  PIC X(20) SOURCE PD-RES-COMPANY.
019200         05  COLUMN  22  PIC X(20) SOURCE PD-RES-SURNAME.
019300         05  COLUMN  43  PIC X(20) SOURCE PD-RES-GIVEN-NAME.
019400         05  COLUMN  64  PIC X(16) SOURCE PD-RES-DOC-TYPE.
019500         05  COLUMN  80  PIC X(40) SOURCE PD-RES-FILE-NAME.
019600         05  COLUMN 120  PIC X(10) SOURCE PD-RES-VALIDITY-DATE.
019700         05  COLUMN 130  PIC X(14) SOURCE PD-RES-STATUS.
019800         05  COLUMN 144  PIC X(60) SOURCE PD-RES-COMMENT.
019900*
020000 01  TYPE CONTROL FOOTING FINAL.
020100     03  LINE PLUS 2  COLUMN 1  PIC X(30) VALUE
020200             "TOTAUX DU RAPPORT".
020300     03  LINE PLUS 1.
020400         05  COLUMN  1  PIC X(20) VALUE "Documents traites :".
020500         05  COLUMN 22  PIC ZZZZ9 SOURCE WS-TOTAL-CNT.
020600     03  LINE PLUS 1.
020700         05  COLUMN  1  PIC X(20) VALUE "Conforme :".
020800         05  COLUMN 22  PIC ZZZZ9 SOURCE WS-CONFORME-CNT.
020900     03  LINE PLUS 1.
021000         05  COLUMN  1  PIC X(20) VALUE "Non conforme :".
021100         05  COLUMN 22  PIC ZZZZ9 SOURCE WS-NONCONF-CNT.
021200     03  LINE PLUS 1.
021300         05  COLUMN  1  PIC X(20) VALUE "Erreur :".
021400         05  COLUMN 22  PIC ZZZZ9 SOURCE WS-ERREUR-CNT.
021500     03  LINE PLUS 1.
021600         05  COLUMN  1  PIC X(20) VALUE "A verifier :".
021700         05  COLUMN 22  PIC ZZZZ9 SOURCE WS-AVERIF-CNT.
021800     03  LINE PLUS 1.
021900         05  COLUMN  1  PIC X(20) VALUE "Taux de conformite :".
022000         05  COLUMN 22  PIC X(5)  SOURCE WS-RATE-EDIT.
022100         05  COLUMN 27  PIC X(1)  VALUE "%".
022200     03  LINE PLUS 1.
022300         05  COLUMN  1  PIC X(48) SOURCE WS-GEN-LINE-TEXT.
022400*
022500 PROCEDURE DIVISION.
022600*===============================================================
022700 AA000-MAIN.
022800*****************************************
022900     IF       UPSI-0
023000              DISPLAY PD-TEST-BANNER
023100     END-IF.
023200     PERFORM  BA000-OPEN-FILES.
023300     PERFORM  BB000-READ-PARAM.
023400     INITIATE PD-COMPLIANCE-REPORT.
023500     PERFORM  CA000-READ-RESULT.
023600     PERFORM  DA000-PRINT-DETAIL THRU DA000-EXIT
023700              UNTIL WS-EOF.
023800     PERFORM  AB040-COMPUTE-RATE THRU AB040-EXIT.
023900     PERFORM  AB050-BUILD-TIMESTAMP THRU AB050-EXIT.
024000     TERMINATE PD-COMPLIANCE-REPORT.
024100     PERFORM  ZZ000-CLOSE-FILES.
024200     GOBACK.
024300*
024400 BA000-OPEN-FILES.
024500*****************************************
024600     OPEN     INPUT  PD-RESULT-FILE.
024700     OPEN     INPUT  PD-PARAM-FILE.
024800     OPEN     OUTPUT PRINT-FILE.
024900*
025000 BB000-READ-PARAM.
025100*****************************************
025200*    THE RUN DATE PRINTED IN THE PAGE HEADING COMES FROM THE
025300*    SAME BUSINESS-DATE PARAMETER RECORD PDP010 USED.
025400     MOVE     1 TO WS-PARAM-RRN.
025500     READ     PD-PARAM-FILE.
025600     IF       WS-PARAM-STATUS = "00"
025700              MOVE PD-PARAM-BUSINESS-DATE TO PD-CALC-CCYYMMDD
025800              MOVE PD-CALC-DD   TO PD-PRINT-DD
025900              MOVE PD-CALC-MM   TO PD-PRINT-MM
026000              MOVE PD-CALC-CCYY TO PD-PRINT-CCYY
026100     END-IF.
026200*
026300 CA000-READ-RESULT.
026400*****************************************
026500     READ     PD-RESULT-FILE
026600         AT END MOVE "Y" TO WS-EOF-SWITCH
026700     END-READ.
026800*
026900 DA000-PRINT-DETAIL.
027000*****************************************
027100     PERFORM  AB030-TALLY-RESULT THRU AB030-EXIT.
027200     GENERATE PD-DETAIL-LINE.
027300     PERFORM  CA000-READ-RESULT.
027400 DA000-EXIT.
027500     EXIT.
027600*
027700 AB030-TALLY-RESULT.
027800*****************************************
027900*    RE-TALLIES THE REPORT TOTALS FROM THE STATUS COLUMN OF
028000*    EACH RESULT RECORD AS IT IS PRINTED - INDEPENDENT OF
028100*    WHATEVER COUNTS PDP010 KEPT FOR ITS OWN SCAN LOG. REQUEST
028200*    4417 - A VERIFIER IS NOW COUNTED SEPARATELY FROM ERREUR,
028300*    PER THE CONTROL SPEC, INSTEAD OF BOTH FALLING INTO THE
028400*    ONE ERREUR BUCKET.
028500     ADD      1 TO WS-TOTAL-CNT.
028600     IF       PD-RES-STATUS = "CONFORME"
028700              ADD 1 TO WS-CONFORME-CNT
028800     ELSE IF  PD-RES-STATUS = "NON CONFORME"
028900              ADD 1 TO WS-NONCONF-CNT
029000     ELSE IF  PD-RES-STATUS = "A VERIFIER"
029100              ADD 1 TO WS-AVERIF-CNT
029200     ELSE IF  PD-RES-STATUS = "ERREUR"
029300              ADD 1 TO WS-ERREUR-CNT
029400     ELSE
029500              ADD 1 TO WS-ERREUR-CNT
029600              IF PD-RES-STATUS (1:1) IS NOT PD-STATUS-LETTER
029700                   DISPLAY "PD020 UNRECOGNISED STATUS ON "
029800                           "RESULT RECORD"
029900              END-IF
030000     END-IF.
030100 AB030-EXIT.
030200     EXIT.
030300*
030400 AB040-COMPUTE-RATE.
030500*****************************************
030600*    REQUEST 4417 - CONFORMANCE RATE CORRECTED TO CONFORME /
030700*    TOTAL, ONE DECIMAL, PER THE CONTROL SPEC. GPK105'S 1991
030800*    EXCLUDE-ERREUR DENOMINATOR DID NOT MATCH THE SPEC AND IS
030900*    REVERTED. A ZERO-RECORD RUN STILL PRINTS A ZERO RATE
031000*    RATHER THAN DIVIDING BY ZERO.
031100     MOVE     ZERO TO WS-RATE-PCT.
031200     IF       WS-TOTAL-CNT NOT = ZERO
031300              COMPUTE WS-RATE-PCT ROUNDED =
031400                  (WS-CONFORME-CNT / WS-TOTAL-CNT) * 100
031500     END-IF.
031600     MOVE     WS-RATE-PCT TO WS-RATE-EDIT.
031700 AB040-EXIT.
031800     EXIT.
031900*
032000 AB050-BUILD-TIMESTAMP.
032100*****************************************
032200*    CAPTURES THE WALL-CLOCK RUN TIME FOR THE "RAPPORT GENERE
032300*    LE" FOOTING LINE REQUIRED BY REQUEST 4417. THE SYSTEM
032400*    CLOCK ACCEPT RETURNS A 2-DIGIT YEAR - WINDOWED THE SAME
032500*    WAY AS THE REST OF THE BUREAU'S Y2K REVIEW.
032600     ACCEPT   WS-GEN-DATE-RAW FROM DATE.
032700     ACCEPT   WS-GEN-TIME-RAW FROM TIME.
032800     IF       WS-GEN-YY < 50
032900              COMPUTE WS-GEN-CCYY = 2000 + WS-GEN-YY
033000     ELSE
033100              COMPUTE WS-GEN-CCYY = 1900 + WS-GEN-YY
033200     END-IF.
033300     MOVE     SPACES TO WS-GEN-LINE-TEXT.
033400     STRING   "Rapport genere le " DELIMITED BY SIZE
033500              WS-GEN-DD           DELIMITED BY SIZE
033600              "/"                 DELIMITED BY SIZE
033700              WS-GEN-MM           DELIMITED BY SIZE
033800              "/"                 DELIMITED BY SIZE
033900              WS-GEN-CCYY         DELIMITED BY SIZE
034000              " a "               DELIMITED BY SIZE
034100              WS-GEN-HH           DELIMITED BY SIZE
034200              ":"                 DELIMITED BY SIZE
034300              WS-GEN-MIN          DELIMITED BY SIZE
034400              ":"                 DELIMITED BY SIZE
034500              WS-GEN-SS           DELIMITED BY SIZE
034600              INTO WS-GEN-LINE-TEXT
034700     END-STRING.
034800 AB050-EXIT.
034900     EXIT.
035000*
035100 ZZ000-CLOSE-FILES.
035200*****************************************
035300     CLOSE    PD-RESULT-FILE
035400              PD-PARAM-FILE
035500              PRINT-FILE.
