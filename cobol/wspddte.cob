000100***************************************************************
000200*                                                             *
000300*   SHARED DATE WORKING-STORAGE FOR THE PDP BATCH              *
000400*                                                             *
000500***************************************************************
000600*  ADAPTED FROM THE WS-DATE-FORMATS BLOCK USED IN VACPRINT AND
000700*  PYRGSTR. HOLDS THE TODAY BREAKDOWN, A SCRATCH DATE USED FOR
000800*  THE 3-YEAR / 1095-DAY EXPIRY CALCULATION, AND THE DD/MM/CCYY
000900*  PRINT-LINE FORM OF A DATE.
001000*
001100*  02/02/26 VBC - CREATED FOR PDP010/PDP020.
001200*  01/29/26 DWC - REQUEST 4417 AUDIT FOLLOW-UP - DROPPED COMP
001300*                 FROM THE TODAY/CALC CCYYMMDD ITEMS. A BINARY
001400*                 ITEM REDEFINED BY A DISPLAY BREAKOUT GROUP IS
001500*                 NOT THIS SHOP'S CONVENTION (SEE WS-TEST-DATE9
001600*                 IN THE PAYROLL COPYBOOKS) AND WAS GARBLING THE
001700*                 PRINTED DATE AND THE SERIAL-DATE ARITHMETIC.
001800*
001900 01  PD-DATE-WORK.
002000     03  PD-TODAY-CCYYMMDD           PIC 9(8).
002100     03  PD-TODAY-BRK REDEFINES PD-TODAY-CCYYMMDD.
002200         05  PD-TODAY-CCYY           PIC 9(4).
002300         05  PD-TODAY-MM             PIC 99.
002400         05  PD-TODAY-DD             PIC 99.
002500     03  PD-CALC-CCYYMMDD            PIC 9(8).
002600     03  PD-CALC-BRK REDEFINES PD-CALC-CCYYMMDD.
002700         05  PD-CALC-CCYY            PIC 9(4).
002800         05  PD-CALC-MM              PIC 99.
002900         05  PD-CALC-DD              PIC 99.
003000     03  PD-CALC-SERIAL              PIC 9(7)   COMP.
003100     03  PD-PRINT-DATE               PIC X(10)  VALUE "99/99/9999".
003200     03  PD-PRINT-DATE-BRK REDEFINES PD-PRINT-DATE.
003300         05  PD-PRINT-DD             PIC 99.
003400         05  FILLER                  PIC X.
003500         05  PD-PRINT-MM             PIC 99.
003600         05  FILLER                  PIC X.
003700         05  PD-PRINT-CCYY           PIC 9(4).
003800     03  FILLER                      PIC X(05).
