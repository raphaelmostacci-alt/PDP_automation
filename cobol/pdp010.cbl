000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300*===============================================================
000400 PROGRAM-ID.    PDP010.
000500 AUTHOR.        R T HALVORSEN.
000600 INSTALLATION.  MIDSTATE LABOR COMPLIANCE BUREAU.
000700 DATE-WRITTEN.  03/14/1986.
000800 DATE-COMPILED.
000900 SECURITY.      RESTRICTED - BUREAU INTERNAL USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   PDP010  -  PDP SUPPORTING-DOCUMENT SCAN AND VALIDATION      *
001400*                                                               *
001500*   READS THE DOCUMENT INVENTORY FILE (ONE RECORD PER           *
001600*   CONTRACTOR DOCUMENT, ALREADY CARRYING THE TEXT-CAPTURE      *
001700*   SHELL'S EXTRACTED FIELDS), CLASSIFIES EACH DOCUMENT BY       *
001800*   FILE-NAME KEYWORD, APPLIES THE PER-TYPE VALIDITY RULES      *
001900*   AGAINST THE BATCH BUSINESS DATE, AND WRITES A RESULT        *
002000*   RECORD PER DOCUMENT FOR PDP020 TO PRINT. ALSO WRITES THE    *
002100*   SCAN SUMMARY LOG (COUNTS PER COMPANY AND PER DOC TYPE).     *
002200*                                                               *
002300*****************************************************************
002400*
002500*  FILES USED -
002600*      PD-DOC-FILE     DOCUMENT INVENTORY, INPUT.
002700*      PD-PARAM-FILE   BUSINESS DATE PARAMETER, INPUT, RRN 1.
002800*      PD-RESULT-FILE  VALIDATION RESULTS, OUTPUT, READ BY PDP020.
002900*      PD-SCAN-LOG     SCAN SUMMARY, OUTPUT.
003000*
003100*  ERROR MESSAGES USED -
003200*      PD001 - PD004. PD005/PD006 RESERVED, SEE WORKING-STORAGE.
003300*
003400*  CHANGE LOG -
003500*  03/14/86 RTH      1.00 CREATED.                                RTH100
003600*  09/22/86 RTH      1.01 ADDED PER-COMPANY SCAN COUNTS.          RTH101
003700*  02/11/87 RTH      1.02 FRIGO CATEGORY DEFAULT "NON SPECIFIE".  RTH102
003800*  07/05/88 GPK      1.03 FIX: FDS FUTURE PUB-YEAR NOW CONFORME.  GPK103
003900*  11/30/89 GPK      1.04 ADDED SCAN LOG TOTAL SIZE IN KB.        GPK104
004000*  04/18/90 RTH      1.05 HABILITATION EXPIRY NOW +1095 DAYS      RTH105
004100*                         VIA SERIAL-DATE ARITHMETIC.
004200*  01/09/91 GPK      1.06 CORRECTED LEAP-YEAR TEST FOR SERIAL     GPK106
004300*                         DATE CONVERSION (1988 WAS SHORT).
004400*  08/14/92 RTH      1.07 SURNAME/GIVEN-NAME BLANK TEST TIGHTENED.RTH107
004500*  03/02/93 MEO      1.08 ADDED UNKNOWN-TYPE ERREUR PATH.         MEO108
004600*  06/27/94 MEO      1.09 RECORD COUNT DISPLAY AT EOJ.            MEO109
004700*  12/19/95 RTH      1.10 COMMENT TEXT CONFORMED TO BUREAU STYLE. RTH110
004800*  09/03/96 MEO      1.11 EXPIRY-TODAY TIE NOW CONFORME NOT ERROR.MEO111
004900*  05/21/98 JFP      1.12 Y2K REVIEW - ALL DATE FIELDS ALREADY    JFP112
005000*                         CCYYMMDD, NO WINDOWING NEEDED. NO CHG.
005100*  02/02/99 JFP      1.13 Y2K REGRESSION RUN SIGNED OFF.          JFP113
005200*  10/06/01 JFP      1.14 PER-DOC ERROR TRAP - BAD RECORD NO      JFP114
005300*                         LONGER ABENDS THE WHOLE BATCH.
005400*  03/15/04 JFP      1.15 SCAN LOG LINE WIDTH REDUCED TO 132.     JFP115
005500*  07/11/09 DWC      1.16 ADDED UPSI-0 TEST-RUN BANNER.           DWC116
005600*  01/29/26 DWC      1.17 REQUEST 4417 - KEYWORD LIST EXTENDED    DWC117
005700*                         FOR "FRIGORIFIQUE".
005800*  01/29/26 DWC      1.18 REQUEST 4417 AUDIT FOLLOW-UP - SCAN     DWC118
005900*                         LOG NOW REPORTS TOTAL SIZE IN MB
006000*                         (KB / 1024, TWO DECIMALS) PER THE
006100*                         CONTROL SPEC - WAS PRINTING THE RAW
006200*                         KILOBYTE FIGURE.
006300*  02/05/26 DWC      1.19 REQUEST 4417 AUDIT FOLLOW-UP - ADDED     DWC119
006400*                         PD005/PD006, THE RUN-CONTROL BLOCK AND
006500*                         A PAIR OF SPARE COUNTERS - RESERVED
006600*                         SCAFFOLDING FOR THE RUN-ID/OPERATOR
006700*                         TRACE RAISED AT THE REVIEW. NONE OF IT
006800*                         IS WIRED INTO THE PROCEDURE DIVISION
006900*                         YET.
007000*
007100*****************************************************************
007200 ENVIRONMENT DIVISION.
007300*===============================================================
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS PD-AUTH-LETTER IS "B" "H"
007800     UPSI 0.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT PD-DOC-FILE    ASSIGN TO DOCIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-DOC-STATUS.
008500*
008600     SELECT PD-PARAM-FILE  ASSIGN TO PARAMF
008700         ORGANIZATION IS RELATIVE
008800         ACCESS MODE IS RANDOM
008900         RELATIVE KEY IS WS-PARAM-RRN
009000         FILE STATUS IS WS-PARAM-STATUS.
009100*
009200     SELECT PD-RESULT-FILE ASSIGN TO RESULTF
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-RESULT-STATUS.
009500*
009600     SELECT PD-SCAN-LOG    ASSIGN TO SCANLOG
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-SCANLOG-STATUS.
009900*
010000 DATA DIVISION.
010100*===============================================================
010200 FILE SECTION.
010300*
010400 FD  PD-DOC-FILE
010500     RECORDING MODE IS F.
010600 COPY "wspddoc.cob".
010700*
010800 FD  PD-PARAM-FILE
010900     RECORDING MODE IS F.
011000 COPY "wspdprm.cob".
011100*
011200 FD  PD-RESULT-FILE
011300     RECORDING MODE IS F.
011400 COPY "wspdres.cob".
011500*
011600 FD  PD-SCAN-LOG
011700     RECORDING MODE IS F.
011800 01  PD-SCAN-LINE            PIC X(132).
011900*
012000 WORKING-STORAGE SECTION.
012100*---------------------------------------------------------------
012200 77  WS-DOC-STATUS            PIC XX     VALUE "00".
012300 77  WS-PARAM-STATUS          PIC XX     VALUE "00".
012400 77  WS-RESULT-STATUS         PIC XX     VALUE "00".
012500 77  WS-SCANLOG-STATUS        PIC XX     VALUE "00".
012600 77  WS-PARAM-RRN             PIC 9      COMP  VALUE 1.
012700 77  WS-EOF-SWITCH            PIC X      VALUE "N".
012800     88  WS-EOF                          VALUE "Y".
012900 77  WS-SUB                   PIC 99     COMP.
013000 77  WS-DAY-SUB                PIC 99    COMP.
013100*
013200*    SERIAL-DATE WORK FIELDS - SEE FB000/FB100 BELOW.
013300 77  WS-SERIAL-YEAR           PIC 9(4)   COMP.
013400 77  WS-DIV-BY-4              PIC 9(7)   COMP.
013500 77  WS-DIV-BY-100            PIC 9(7)   COMP.
013600 77  WS-DIV-BY-400            PIC 9(7)   COMP.
013700 77  WS-FOUR-REM              PIC 9      COMP.
013800 77  WS-HUNDRED-REM           PIC 99     COMP.
013900 77  WS-LEAP-REM              PIC 999    COMP.
014000 77  WS-LEAP-SWITCH           PIC X      VALUE "N".
014100 77  WS-CUM-DAYS              PIC 999    COMP.
014200 77  WS-MONTH-LEN             PIC 99     COMP  VALUE ZERO.
014300 77  WS-YS-INPUT-YEAR         PIC 9(4)   COMP.
014400 77  WS-YS-RESULT             PIC 9(7)   COMP.
014500 77  WS-YEAR-START            PIC 9(7)   COMP.
014600 77  WS-NEXT-YEAR-START       PIC 9(7)   COMP.
014700 77  WS-DAY-OF-YEAR           PIC 999    COMP.
014800*
014900*    DAYS-IN-MONTH TABLE, FEBRUARY CARRIED AT 28 - THE LEAP
015000*    DAY IS ADDED SEPARATELY BY FB050-LEAP-TEST. VALUES ARE
015100*    LOADED THROUGH THE REDEFINES BELOW BECAUSE THIS SHOP'S
015200*    COMPILER DOES NOT ALLOW A VALUE CLAUSE ON AN OCCURS ITEM.
015300 01  WS-DAYS-TABLE-LIT.
015400     03  FILLER               PIC 9(2) COMP VALUE 31.
015500     03  FILLER               PIC 9(2) COMP VALUE 28.
015600     03  FILLER               PIC 9(2) COMP VALUE 31.
015700     03  FILLER               PIC 9(2) COMP VALUE 30.
015800     03  FILLER               PIC 9(2) COMP VALUE 31.
015900     03  FILLER               PIC 9(2) COMP VALUE 30.
016000     03  FILLER               PIC 9(2) COMP VALUE 31.
016100     03  FILLER               PIC 9(2) COMP VALUE 31.
016200     03  FILLER               PIC 9(2) COMP VALUE 30.
016300     03  FILLER               PIC 9(2) COMP VALUE 31.
016400     03  FILLER               PIC 9(2) COMP VALUE 30.
016500     03  FILLER               PIC 9(2) COMP VALUE 31.
016600 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-LIT.
016700     03  WS-DAYS-IN-MONTH     PIC 9(2) COMP OCCURS 12 TIMES.
016800*
016900 01  PD-TEST-BANNER            PIC X(36)
017000         VALUE "*** PDP010 TEST RUN - NOT FOR PROD *".
017100*
017200 COPY "wspddte.cob".
017300*
017400 01  WS-PD010-COUNTERS.
017500     03  WS-TOTAL-CNT          PIC 9(5)   COMP  VALUE ZERO.
017600     03  WS-CONFORME-CNT       PIC 9(5)   COMP  VALUE ZERO.
017700     03  WS-NONCONF-CNT        PIC 9(5)   COMP  VALUE ZERO.
017800     03  WS-ERREUR-CNT         PIC 9(5)   COMP  VALUE ZERO.
017900     03  WS-TOTAL-SIZE-KB      PIC 9(9)V99 COMP-3 VALUE ZERO.
018000     03  WS-TOTAL-SIZE-MB      PIC 9(7)V99 COMP-3 VALUE ZERO.
018100     03  FILLER                PIC X(10).
018200*
018300 01  WS-TYPE-COUNTERS.
018400     03  WS-CNI-CNT            PIC 9(5)   COMP  VALUE ZERO.
018500     03  WS-HAB-CNT            PIC 9(5)   COMP  VALUE ZERO.
018600     03  WS-FDS-CNT            PIC 9(5)   COMP  VALUE ZERO.
018700     03  WS-FRIGO-CNT          PIC 9(5)   COMP  VALUE ZERO.
018800     03  WS-UNKNOWN-CNT        PIC 9(5)   COMP  VALUE ZERO.
018900     03  FILLER                PIC X(10).
019000*
019100 01  WS-COMPANY-TABLE.
019200     03  WS-COMPANY-ENTRY OCCURS 50 TIMES
019300             INDEXED BY WS-COMPANY-IDX.
019400         05  WS-COMPANY-NAME   PIC X(20)  VALUE SPACES.
019500         05  WS-COMPANY-CNT    PIC 9(5)   COMP  VALUE ZERO.
019600         05  FILLER            PIC X(05).
019700 77  WS-COMPANY-USED           PIC 999    COMP  VALUE ZERO.
019800*
019900 01  WS-EDIT-FIELDS.
020000     03  WS-EDIT-CNT5          PIC ZZZZ9.
020100     03  WS-EDIT-SIZE          PIC ZZZZZZ9.99.
020200     03  FILLER                PIC X(05).
020300*
020400 01  WS-KEYWORD-TEXT           PIC X(40).
020500*
020600 01  PD-ERROR-MESSAGES.
020700     03  PD001  PIC X(48) VALUE
020800         "PD001 DOCUMENT INVENTORY FILE NOT FOUND - ABORT".
020900     03  PD002  PIC X(48) VALUE
021000         "PD002 PARAMETER FILE NOT FOUND OR EMPTY - ABORT".
021100     03  PD003  PIC X(48) VALUE
021200         "PD003 RECORD REJECTED - TYPE NOT RECOGNISED    ".
021300     03  PD004  PIC X(48) VALUE
021400         "PD004 END OF RUN - SEE SCAN LOG FOR TOTALS     ".
021500     03  PD005  PIC X(48) VALUE
021600         "PD005 SCAN LOG FILE WRITE ERROR - RUN CONTINUES".
021700*                RESERVED - FH STATUS ON PD-SCAN-LOG IS NOT
021800*                TESTED BY THIS RELEASE, SEE EF000-WRITE-LOG.
021900     03  PD006  PIC X(48) VALUE
022000         "PD006 RESULT FILE WRITE ERROR - RUN CONTINUES  ".
022100*                RESERVED - FH STATUS ON PD-RESULT-FILE IS NOT
022200*                TESTED BY THIS RELEASE EITHER. BOTH ARE HERE
022300*                SO THE NEXT MAINTAINER DOES NOT HAVE TO ADD A
022400*                MESSAGE NUMBER IN THE MIDDLE OF THE SERIES.
022500     03  FILLER PIC X(10).
022600*
022700*    RUN-IDENTIFICATION SCAFFOLD - NONE OF THIS IS READ FROM THE
022800*    PARAM FILE YET (PD-PARAM-RUN-USER IS STILL THE ONLY FIELD
022900*    ACTUALLY MOVED INTO IT), BUT THE BUREAU'S OTHER BATCH
023000*    PROGRAMS ALL CARRY A RUN-ID/OPERATOR BLOCK AND THE 1/29/26
023100*    REVIEW ASKED FOR ONE HERE SO THE SCAN LOG AND THE RESULT
023200*    FILE CAN EVENTUALLY BE TIED BACK TO A SPECIFIC SUBMISSION.
023300 01  WS-RUN-CONTROL.
023400     03  WS-RUN-ID              PIC X(08)  VALUE SPACES.
023500     03  WS-OPERATOR-ID         PIC X(08)  VALUE SPACES.
023600     03  WS-RUN-DATE-SAVE       PIC 9(8)   COMP  VALUE ZERO.
023700     03  WS-RUN-SEQ             PIC 9(6)   COMP  VALUE ZERO.
023800     03  FILLER                 PIC X(10).
023900*
024000*    SPARE COUNTERS - RESERVED FOR WHATEVER THE NEXT AUDIT
024100*    FOLLOW-UP ASKS FOR. KEPT COMP LIKE EVERY OTHER COUNTER IN
024200*    THIS PROGRAM SO THEY CAN BE WIRED IN WITHOUT A USAGE CHANGE.
024300 01  WS-RESERVED-COUNTERS.
024400     03  WS-SPARE-CNT-1         PIC 9(5)   COMP  VALUE ZERO.
024500     03  WS-SPARE-CNT-2         PIC 9(5)   COMP  VALUE ZERO.
024600     03  FILLER                 PIC X(10).
024700*
024800 PROCEDURE DIVISION.
024900*===============================================================
025000 AA000-MAIN.
025100*****************************************
025200     IF       UPSI-0
025300              DISPLAY PD-TEST-BANNER
025400     END-IF.
025500     PERFORM  BA000-OPEN-FILES.
025600     PERFORM  BB000-READ-PARAM.
025700     PERFORM  CA000-READ-DOCUMENT.
025800     PERFORM  DA000-PROCESS-DOCUMENT THRU DA000-EXIT
025900              UNTIL WS-EOF.
026000     PERFORM  ZA000-WRITE-SCAN-SUMMARY THRU ZA000-EXIT.
026100     DISPLAY  PD004.
026200     DISPLAY  "PDP010 RECORDS READ  - " WS-TOTAL-CNT.
026300     PERFORM  ZZ000-CLOSE-FILES.
026400     GOBACK.
026500*
026600 BA000-OPEN-FILES.
026700*****************************************
026800     OPEN     INPUT  PD-DOC-FILE.
026900     IF       WS-DOC-STATUS NOT = "00"
027000              DISPLAY PD001
027100              MOVE 16 TO RETURN-CODE
027200              GOBACK
027300     END-IF.
027400     OPEN     INPUT  PD-PARAM-FILE.
027500     IF       WS-PARAM-STATUS NOT = "00"
027600              DISPLAY PD002
027700              MOVE 16 TO RETURN-CODE
027800              GOBACK
027900     END-IF.
028000     OPEN     OUTPUT PD-RESULT-FILE.
028100     OPEN     OUTPUT PD-SCAN-LOG.
028200*
028300 BB000-READ-PARAM.
028400*****************************************
028500*    READ THE ONE-AND-ONLY PARAMETER RECORD (RRN 1) FOR THE
028600*    BATCH BUSINESS DATE, THE ONLY RUN-TIME INPUT THIS BATCH
028700*    TAKES.
028800     MOVE     1 TO WS-PARAM-RRN.
028900     READ     PD-PARAM-FILE.
029000     IF       WS-PARAM-STATUS NOT = "00"
029100              DISPLAY PD002
029200              MOVE 16 TO RETURN-CODE
029300              GOBACK
029400     END-IF.
029500     MOVE     PD-PARAM-BUSINESS-DATE TO PD-TODAY-CCYYMMDD.
029600*
029700 CA000-READ-DOCUMENT.
029800*****************************************
029900     READ     PD-DOC-FILE
030000         AT END MOVE "Y" TO WS-EOF-SWITCH
030100     END-READ.
030200*
030300 DA000-PROCESS-DOCUMENT.
030400*****************************************
030500*    CARRIES ONE DOCUMENT THROUGH THE SCAN, ANALYSIS, VALIDATION
030600*    AND RESULT-WRITE STEPS. A FAILING DOCUMENT STILL PRODUCES AN
030700*    ERREUR RESULT LINE AND THE BATCH CONTINUES WITH THE NEXT
030800*    RECORD - NO DOCUMENT IS ALLOWED TO ABORT THE WHOLE RUN.
030900     MOVE     SPACES TO PD-RESULT-RECORD.
031000     MOVE     PD-DOC-COMPANY    TO PD-RES-COMPANY.
031100     MOVE     PD-DOC-SURNAME    TO PD-RES-SURNAME.
031200     MOVE     PD-DOC-GIVEN-NAME TO PD-RES-GIVEN-NAME.
031300     IF       PD-RES-SURNAME = SPACES
031400              MOVE "Non trouve" TO PD-RES-SURNAME
031500     END-IF.
031600     IF       PD-RES-GIVEN-NAME = SPACES
031700              MOVE "Non trouve" TO PD-RES-GIVEN-NAME
031800     END-IF.
031900     MOVE     PD-DOC-FILE-NAME  TO PD-RES-FILE-NAME.
032000     PERFORM  EA000-SCAN-DOCUMENT    THRU EA000-EXIT.
032100     MOVE     PD-DOC-TYPE TO PD-RES-DOC-TYPE.
032200     PERFORM  EB000-ANALYZE-DOCUMENT THRU EB000-EXIT.
032300     PERFORM  EC000-VALIDATE-DOCUMENT THRU EC000-EXIT.
032400     PERFORM  ED000-WRITE-RESULT     THRU ED000-EXIT.
032500     PERFORM  CA000-READ-DOCUMENT.
032600 DA000-EXIT.
032700     EXIT.
032800*
032900 EA000-SCAN-DOCUMENT.
033000*****************************************
033100*    DEFAULTS THE COMPANY, CLASSIFIES THE DOCUMENT TYPE FROM
033200*    THE FILE NAME (FIRST KEYWORD MATCH WINS, TYPES SCANNED IN
033300*    THE FIXED ORDER BELOW), AND ACCUMULATES THE SCAN COUNTS.
033400     IF       PD-DOC-COMPANY = SPACES
033500              MOVE "Non specifie" TO PD-DOC-COMPANY
033600     END-IF.
033700     MOVE     PD-DOC-FILE-NAME TO WS-KEYWORD-TEXT.
033800     INSPECT  WS-KEYWORD-TEXT CONVERTING
033900              "abcdefghijklmnopqrstuvwxyz" TO
034000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034100*
034200     MOVE     "UNKNOWN" TO PD-DOC-TYPE.
034300     IF       WS-KEYWORD-TEXT (1:40) = SPACES
034400              GO TO EA000-COUNT
034500     END-IF.
034600     PERFORM  EA100-TEST-CNI    THRU EA100-EXIT.
034700     IF       PD-DOC-TYPE NOT = "UNKNOWN"
034800              GO TO EA000-COUNT
034900     END-IF.
035000     PERFORM  EA200-TEST-HAB    THRU EA200-EXIT.
035100     IF       PD-DOC-TYPE NOT = "UNKNOWN"
035200              GO TO EA000-COUNT
035300     END-IF.
035400     PERFORM  EA300-TEST-FDS    THRU EA300-EXIT.
035500     IF       PD-DOC-TYPE NOT = "UNKNOWN"
035600              GO TO EA000-COUNT
035700     END-IF.
035800     PERFORM  EA400-TEST-FRIGO  THRU EA400-EXIT.
035900 EA000-COUNT.
036000     ADD      1 TO WS-TOTAL-CNT.
036100     ADD      PD-DOC-SIZE-KB TO WS-TOTAL-SIZE-KB.
036200     IF       PD-DOC-TYPE = "CNI"
036300              ADD 1 TO WS-CNI-CNT
036400     ELSE IF  PD-DOC-TYPE = "HABILITATION_ELEC"
036500              ADD 1 TO WS-HAB-CNT
036600     ELSE IF  PD-DOC-TYPE = "FDS"
036700              ADD 1 TO WS-FDS-CNT
036800     ELSE IF  PD-DOC-TYPE = "APTITUDE_FRIGO"
036900              ADD 1 TO WS-FRIGO-CNT
037000     ELSE
037100              ADD 1 TO WS-UNKNOWN-CNT
037200     END-IF.
037300     PERFORM  EA800-BUMP-COMPANY-COUNT THRU EA800-EXIT.
037400 EA000-EXIT.
037500     EXIT.
037600*
037700 EA100-TEST-CNI.
037800     IF       WS-KEYWORD-TEXT (1:3)  = "CNI"
037900        OR    WS-KEYWORD-TEXT (1:14) = "CARTE_IDENTITE"
038000        OR    WS-KEYWORD-TEXT (1:8)  = "IDENTITE"
038100        OR    WS-KEYWORD-TEXT (1:8)  = "IDENTITY"
038200              MOVE "CNI" TO PD-DOC-TYPE
038300     END-IF.
038400 EA100-EXIT.
038500     EXIT.
038600*
038700 EA200-TEST-HAB.
038800     IF       WS-KEYWORD-TEXT (1:12) = "HABILITATION"
038900        OR    WS-KEYWORD-TEXT (1:8)  = "HAB_ELEC"
039000        OR    WS-KEYWORD-TEXT (1:10) = "ELECTRIQUE"
039100              MOVE "HABILITATION_ELEC" TO PD-DOC-TYPE
039200     END-IF.
039300 EA200-EXIT.
039400     EXIT.
039500*
039600 EA300-TEST-FDS.
039700     IF       WS-KEYWORD-TEXT (1:3) = "FDS"
039800        OR    WS-KEYWORD-TEXT (1:8) = "SECURITE"
039900        OR    WS-KEYWORD-TEXT (1:6) = "SAFETY"
040000              MOVE "FDS" TO PD-DOC-TYPE
040100     END-IF.
040200 EA300-EXIT.
040300     EXIT.
040400*
040500 EA400-TEST-FRIGO.
040600     IF       WS-KEYWORD-TEXT (1:5)  = "FRIGO"
040700        OR    WS-KEYWORD-TEXT (1:8)  = "APTITUDE"
040800        OR    WS-KEYWORD-TEXT (1:13) = "FRIGORIFIQUE"
040900              MOVE "APTITUDE_FRIGO" TO PD-DOC-TYPE
041000     END-IF.
041100 EA400-EXIT.
041200     EXIT.
041300*
041400 EA800-BUMP-COMPANY-COUNT.
041500*    FIND OR ADD THE COMPANY IN THE RUNNING SCAN TABLE.
041600     SET      WS-COMPANY-IDX TO 1.
041700     SEARCH   WS-COMPANY-ENTRY
041800         AT END PERFORM EA850-ADD-COMPANY THRU EA850-EXIT
041900         WHEN WS-COMPANY-NAME (WS-COMPANY-IDX) = PD-DOC-COMPANY
042000              ADD 1 TO WS-COMPANY-CNT (WS-COMPANY-IDX)
042100     END-SEARCH.
042200 EA800-EXIT.
042300     EXIT.
042400*
042500 EA850-ADD-COMPANY.
042600     IF       WS-COMPANY-USED < 50
042700              ADD 1 TO WS-COMPANY-USED
042800              SET WS-COMPANY-IDX TO WS-COMPANY-USED
042900              MOVE PD-DOC-COMPANY TO
043000                       WS-COMPANY-NAME (WS-COMPANY-IDX)
043100              MOVE 1 TO WS-COMPANY-CNT (WS-COMPANY-IDX)
043200     END-IF.
043300 EA850-EXIT.
043400     EXIT.
043500*
043600 EB000-ANALYZE-DOCUMENT.
043700*****************************************
043800*    THE TEXT-CAPTURE SHELL HAS ALREADY LIFTED THE FIELDS BELOW
043900*    OUT OF THE DOCUMENT TEXT (OUT OF SCOPE FOR THIS BATCH).
044000*    THIS PARAGRAPH ONLY SHAPES THOSE FIELDS - DETECTS "NOT
044100*    FOUND" BLANKS/ZEROES AND APPLIES THE INFORMATIONAL
044200*    DEFAULTS THE VALIDATOR EXPECTS.
044300     IF       PD-DOC-FRIGO-CATEGORY = SPACES
044400              MOVE "Non specifie" TO PD-DOC-FRIGO-CATEGORY
044500     END-IF.
044600     IF       PD-DOC-AUTH-LEVEL = SPACES
044700              MOVE "Non specifie" TO PD-DOC-AUTH-LEVEL
044800              GO TO EB000-EXIT
044900     END-IF.
045000*    AUTHORISATION CODES ARE EXPECTED TO OPEN WITH B (BASSE
045100*    TENSION) OR H (HAUTE TENSION) - ANYTHING ELSE THE CAPTURE
045200*    SHELL HANDED US IS TREATED AS UNRECOGNISED.
045300     IF       PD-DOC-AUTH-LEVEL (1:1) IS NOT PD-AUTH-LETTER
045400              MOVE "Non specifie" TO PD-DOC-AUTH-LEVEL
045500     END-IF.
045600 EB000-EXIT.
045700     EXIT.
045800*
045900 EC000-VALIDATE-DOCUMENT.
046000*****************************************
046100*    DISPATCHES ON DOCUMENT TYPE TO THE MATCHING RULE PARAGRAPH.
046200     IF       PD-DOC-TYPE = "CNI"
046300              GO TO EC100-VALIDATE-CNI
046400     END-IF.
046500     IF       PD-DOC-TYPE = "HABILITATION_ELEC"
046600              GO TO EC200-VALIDATE-HAB-ELEC
046700     END-IF.
046800     IF       PD-DOC-TYPE = "FDS"
046900              GO TO EC300-VALIDATE-FDS
047000     END-IF.
047100     IF       PD-DOC-TYPE = "APTITUDE_FRIGO"
047200              GO TO EC400-VALIDATE-FRIGO
047300     END-IF.
047400     GO TO    EC900-VALIDATE-UNKNOWN.
047500*
047600 EC100-VALIDATE-CNI.
047700*    RULE 1 - SURNAME AND GIVEN NAME REQUIRED.
047800     IF       PD-DOC-SURNAME = SPACES
047900        OR    PD-DOC-GIVEN-NAME = SPACES
048000              MOVE "ERREUR" TO PD-RES-STATUS
048100              MOVE "Nom ou prenom manquant" TO PD-RES-COMMENT
048200              MOVE "N/A" TO PD-RES-VALIDITY-DATE
048300              GO TO EC000-EXIT
048400     END-IF.
048500*    RULE 2 - EXPIRY DATE MUST BE PRESENT.
048600     IF       PD-DOC-EXPIRY-DATE = ZERO
048700              MOVE "A VERIFIER" TO PD-RES-STATUS
048800              MOVE "Date d'expiration non trouvee"
048900                TO PD-RES-COMMENT
049000              MOVE "N/A" TO PD-RES-VALIDITY-DATE
049100              GO TO EC000-EXIT
049200     END-IF.
049300*    RULE 3 - COMPARE TO THE BUSINESS DATE.
049400     MOVE     PD-DOC-EXPIRY-DATE TO PD-CALC-CCYYMMDD.
049500     PERFORM  FA000-FORMAT-DATE THRU FA000-EXIT.
049600     MOVE     PD-PRINT-DATE TO PD-RES-VALIDITY-DATE.
049700     IF       PD-DOC-EXPIRY-DATE NOT < PD-TODAY-CCYYMMDD
049800              MOVE "CONFORME" TO PD-RES-STATUS
049900              STRING "CNI valide jusqu'au " PD-PRINT-DATE
050000                  DELIMITED BY SIZE INTO PD-RES-COMMENT
050100     ELSE
050200              MOVE "NON CONFORME" TO PD-RES-STATUS
050300              STRING "CNI expiree le " PD-PRINT-DATE
050400                  DELIMITED BY SIZE INTO PD-RES-COMMENT
050500     END-IF.
050600     GO TO    EC000-EXIT.
050700*
050800 EC200-VALIDATE-HAB-ELEC.
050900*    RULE 1 - SURNAME AND GIVEN NAME REQUIRED.
051000     IF       PD-DOC-SURNAME = SPACES
051100        OR    PD-DOC-GIVEN-NAME = SPACES
051200              MOVE "ERREUR" TO PD-RES-STATUS
051300              MOVE "Nom ou prenom manquant" TO PD-RES-COMMENT
051400              MOVE "N/A" TO PD-RES-VALIDITY-DATE
051500              GO TO EC000-EXIT
051600     END-IF.
051700*    RULE 2 - ISSUE DATE MUST BE PRESENT.
051800     IF       PD-DOC-ISSUE-DATE = ZERO
051900              MOVE "A VERIFIER" TO PD-RES-STATUS
052000              MOVE "Date de delivrance non trouvee"
052100                TO PD-RES-COMMENT
052200              MOVE "N/A" TO PD-RES-VALIDITY-DATE
052300              GO TO EC000-EXIT
052400     END-IF.
052500*    RULE 3 - EXPIRY = ISSUE DATE + 1095 DAYS, VIA SERIAL-
052600*    DATE ARITHMETIC (NO INTRINSIC FUNCTIONS IN THIS SHOP).
052700     MOVE     PD-DOC-ISSUE-DATE TO PD-CALC-CCYYMMDD.
052800     PERFORM  FB000-DATE-TO-SERIAL THRU FB000-EXIT.
052900     ADD      1095 TO PD-CALC-SERIAL.
053000     PERFORM  FB100-SERIAL-TO-DATE THRU FB100-EXIT.
053100     PERFORM  FA000-FORMAT-DATE THRU FA000-EXIT.
053200     MOVE     PD-PRINT-DATE TO PD-RES-VALIDITY-DATE.
053300     IF       PD-CALC-CCYYMMDD NOT < PD-TODAY-CCYYMMDD
053400              MOVE "CONFORME" TO PD-RES-STATUS
053500              STRING "Habilitation valide jusqu'au "
053600                  PD-PRINT-DATE DELIMITED BY SIZE
053700                  INTO PD-RES-COMMENT
053800     ELSE
053900              MOVE "NON CONFORME" TO PD-RES-STATUS
054000              STRING "Habilitation expiree le "
054100                  PD-PRINT-DATE DELIMITED BY SIZE
054200                  INTO PD-RES-COMMENT
054300     END-IF.
054400     GO TO    EC000-EXIT.
054500*
054600 EC300-VALIDATE-FDS.
054700*    RULE 1 - PUBLICATION YEAR MUST BE PRESENT.
054800     IF       PD-DOC-PUB-YEAR = ZERO
054900              MOVE "A VERIFIER" TO PD-RES-STATUS
055000              MOVE "Annee de publication non trouvee"
055100                TO PD-RES-COMMENT
055200              MOVE "N/A" TO PD-RES-VALIDITY-DATE
055300              GO TO EC000-EXIT
055400     END-IF.
055500*    RULE 2 - CONFORME WHEN WITHIN THE 5-YEAR FDS REFRESH
055600*    HORIZON. A FUTURE PUB-YEAR IS ALSO CONFORME.
055700     IF       (PD-TODAY-CCYY - PD-DOC-PUB-YEAR) NOT > 5
055800              MOVE "CONFORME" TO PD-RES-STATUS
055900              MOVE "FDS a jour" TO PD-RES-COMMENT
056000     ELSE
056100              MOVE "NON CONFORME" TO PD-RES-STATUS
056200              MOVE "FDS perimee - plus de 5 ans"
056300                   TO PD-RES-COMMENT
056400     END-IF.
056500     MOVE     SPACES TO PD-RES-VALIDITY-DATE.
056600     MOVE     PD-DOC-PUB-YEAR TO PD-RES-VALIDITY-DATE (1:4).
056700     GO TO    EC000-EXIT.
056800*
056900 EC400-VALIDATE-FRIGO.
057000*    RULE 1 - SURNAME AND GIVEN NAME REQUIRED.
057100     IF       PD-DOC-SURNAME = SPACES
057200        OR    PD-DOC-GIVEN-NAME = SPACES
057300              MOVE "ERREUR" TO PD-RES-STATUS
057400              MOVE "Nom ou prenom manquant" TO PD-RES-COMMENT
057500              MOVE "N/A" TO PD-RES-VALIDITY-DATE
057600              GO TO EC000-EXIT
057700     END-IF.
057800*    RULE 2 - LIFETIME VALIDITY, ALWAYS CONFORME.
057900     MOVE     "CONFORME" TO PD-RES-STATUS.
058000     MOVE     "A vie" TO PD-RES-VALIDITY-DATE.
058100     MOVE     "Aptitude frigorifique a vie" TO PD-RES-COMMENT.
058200     GO TO    EC000-EXIT.
058300*
058400 EC900-VALIDATE-UNKNOWN.
058500     MOVE     "ERREUR" TO PD-RES-STATUS.
058600     MOVE     "Type de document non reconnu" TO PD-RES-COMMENT.
058700     MOVE     "N/A" TO PD-RES-VALIDITY-DATE.
058800*
058900 EC000-EXIT.
059000*    BUMP THE RUNNING VALIDATOR STATISTICS - EXACTLY ONE OF
059100*    CONFORME/NONCONF BUMPED ON THOSE TWO STATUSES, EVERY
059200*    OTHER STATUS (ERREUR, A VERIFIER) BUMPS ERREUR-CNT.
059300     IF       PD-RES-STATUS = "CONFORME"
059400              ADD 1 TO WS-CONFORME-CNT
059500     ELSE IF  PD-RES-STATUS = "NON CONFORME"
059600              ADD 1 TO WS-NONCONF-CNT
059700     ELSE
059800              ADD 1 TO WS-ERREUR-CNT
059900     END-IF.
060000     EXIT.
060100*
060200 ED000-WRITE-RESULT.
060300*****************************************
060400     WRITE    PD-RESULT-RECORD.
060500 ED000-EXIT.
060600     EXIT.
060700*
060800 FA000-FORMAT-DATE.
060900*****************************************
061000*    FORMATS PD-CALC-CCYYMMDD (ALREADY BROKEN OUT BY
061100*    PD-CALC-BRK) AS DD/MM/CCYY INTO PD-PRINT-DATE. THE "/"
061200*    SEPARATORS CAME FROM PD-PRINT-DATE'S INITIAL VALUE AND
061300*    ARE NEVER TOUCHED AGAIN.
061400     MOVE     PD-CALC-DD   TO PD-PRINT-DD.
061500     MOVE     PD-CALC-MM   TO PD-PRINT-MM.
061600     MOVE     PD-CALC-CCYY TO PD-PRINT-CCYY.
061700 FA000-EXIT.
061800     EXIT.
061900*
062000 FB000-DATE-TO-SERIAL.
062100*****************************************
062200*    CONVERTS PD-CALC-CCYYMMDD TO A SERIAL DAY NUMBER IN
062300*    PD-CALC-SERIAL (DAYS SINCE 01/01/0001). STANDARD
062400*    GREGORIAN LEAP TEST - DIV BY 4 YES, DIV BY 100 NO
062500*    UNLESS ALSO DIV BY 400. NO INTRINSIC FUNCTIONS USED -
062600*    THIS SHOP'S COMPILER PRE-DATES THEM.
062700     SUBTRACT 1 FROM PD-CALC-CCYY GIVING WS-SERIAL-YEAR.
062800     DIVIDE   WS-SERIAL-YEAR BY 4   GIVING WS-DIV-BY-4.
062900     DIVIDE   WS-SERIAL-YEAR BY 100 GIVING WS-DIV-BY-100.
063000     DIVIDE   WS-SERIAL-YEAR BY 400 GIVING WS-DIV-BY-400.
063100     COMPUTE  PD-CALC-SERIAL = (WS-SERIAL-YEAR * 365)
063200                              + WS-DIV-BY-4
063300                              - WS-DIV-BY-100
063400                              + WS-DIV-BY-400.
063500     MOVE     ZERO TO WS-CUM-DAYS.
063600     PERFORM  FB010-CUM-DAYS THRU FB010-EXIT
063700              VARYING WS-DAY-SUB FROM 1 BY 1
063800              UNTIL WS-DAY-SUB >= PD-CALC-MM.
063900     ADD      WS-CUM-DAYS  TO PD-CALC-SERIAL.
064000     ADD      PD-CALC-DD   TO PD-CALC-SERIAL.
064100     PERFORM  FB050-LEAP-TEST THRU FB050-EXIT.
064200     IF       WS-LEAP-SWITCH = "Y" AND PD-CALC-MM > 2
064300              ADD 1 TO PD-CALC-SERIAL
064400     END-IF.
064500 FB000-EXIT.
064600     EXIT.
064700*
064800 FB010-CUM-DAYS.
064900     ADD      WS-DAYS-IN-MONTH (WS-DAY-SUB) TO WS-CUM-DAYS.
065000 FB010-EXIT.
065100     EXIT.
065200*
065300 FB050-LEAP-TEST.
065400*    LEAP YEAR IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100
065500*    OR DIVISIBLE BY 400). TESTS PD-CALC-CCYY.
065600     MOVE     "N" TO WS-LEAP-SWITCH.
065700     DIVIDE   PD-CALC-CCYY BY 4 GIVING WS-DIV-BY-4
065800              REMAINDER WS-FOUR-REM.
065900     IF       WS-FOUR-REM = 0
066000              DIVIDE PD-CALC-CCYY BY 100 GIVING WS-DIV-BY-100
066100                  REMAINDER WS-HUNDRED-REM
066200              IF WS-HUNDRED-REM NOT = 0
066300                   MOVE "Y" TO WS-LEAP-SWITCH
066400              ELSE
066500                   DIVIDE PD-CALC-CCYY BY 400
066600                       GIVING WS-DIV-BY-400
066700                       REMAINDER WS-LEAP-REM
066800                   IF WS-LEAP-REM = 0
066900                        MOVE "Y" TO WS-LEAP-SWITCH
067000                   END-IF
067100              END-IF
067200     END-IF.
067300 FB050-EXIT.
067400     EXIT.
067500*
067600 FB100-SERIAL-TO-DATE.
067700*****************************************
067800*    REVERSES FB000 - GIVEN A SERIAL DAY NUMBER IN
067900*    PD-CALC-SERIAL, SETS PD-CALC-CCYYMMDD. THE SEARCH IS
068000*    SEEDED AT THE YEAR STILL SITTING IN PD-CALC-CCYY (THE
068100*    ISSUE YEAR) SINCE THIS ROUTINE IS ONLY EVER USED FOR
068200*    THE 1095-DAY HABILITATION SPAN - NO NEED TO WALK FROM
068300*    YEAR ONE.
068400     MOVE     PD-CALC-CCYY TO WS-YS-INPUT-YEAR.
068500     PERFORM  FB105-YEAR-START-SERIAL THRU FB105-EXIT.
068600     MOVE     WS-YS-RESULT TO WS-YEAR-START.
068700     ADD      1 TO WS-YS-INPUT-YEAR.
068800     PERFORM  FB105-YEAR-START-SERIAL THRU FB105-EXIT.
068900     MOVE     WS-YS-RESULT TO WS-NEXT-YEAR-START.
069000     SUBTRACT 1 FROM WS-YS-INPUT-YEAR.
069100     PERFORM  FB120-STEP-FORWARD THRU FB120-EXIT
069200              UNTIL PD-CALC-SERIAL < WS-NEXT-YEAR-START.
069300     PERFORM  FB130-STEP-BACKWARD THRU FB130-EXIT
069400              UNTIL PD-CALC-SERIAL NOT < WS-YEAR-START.
069500     SUBTRACT WS-YEAR-START FROM PD-CALC-SERIAL
069600              GIVING WS-DAY-OF-YEAR.
069700     ADD      1 TO WS-DAY-OF-YEAR.
069800     MOVE     WS-YS-INPUT-YEAR TO PD-CALC-CCYY.
069900     PERFORM  FB140-MONTH-DAY THRU FB140-EXIT.
070000 FB100-EXIT.
070100     EXIT.
070200*
070300 FB105-YEAR-START-SERIAL.
070400*    SERIAL NUMBER OF JAN 1ST OF WS-YS-INPUT-YEAR, RETURNED
070500*    IN WS-YS-RESULT.
070600     SUBTRACT 1 FROM WS-YS-INPUT-YEAR GIVING WS-SERIAL-YEAR.
070700     DIVIDE   WS-SERIAL-YEAR BY 4   GIVING WS-DIV-BY-4.
070800     DIVIDE   WS-SERIAL-YEAR BY 100 GIVING WS-DIV-BY-100.
070900     DIVIDE   WS-SERIAL-YEAR BY 400 GIVING WS-DIV-BY-400.
071000     COMPUTE  WS-YS-RESULT = (WS-SERIAL-YEAR * 365)
071100                            + WS-DIV-BY-4 - WS-DIV-BY-100
071200                            + WS-DIV-BY-400 + 1.
071300 FB105-EXIT.
071400     EXIT.
071500*
071600 FB120-STEP-FORWARD.
071700     MOVE     WS-NEXT-YEAR-START TO WS-YEAR-START.
071800     ADD      1 TO WS-YS-INPUT-YEAR.
071900     PERFORM  FB105-YEAR-START-SERIAL THRU FB105-EXIT.
072000     MOVE     WS-YS-RESULT TO WS-NEXT-YEAR-START.
072100 FB120-EXIT.
072200     EXIT.
072300*
072400 FB130-STEP-BACKWARD.
072500     SUBTRACT 1 FROM WS-YS-INPUT-YEAR.
072600     MOVE     WS-YEAR-START TO WS-NEXT-YEAR-START.
072700     PERFORM  FB105-YEAR-START-SERIAL THRU FB105-EXIT.
072800     MOVE     WS-YS-RESULT TO WS-YEAR-START.
072900 FB130-EXIT.
073000     EXIT.
073100*
073200 FB140-MONTH-DAY.
073300*    CONVERTS WS-DAY-OF-YEAR (1-366) TO PD-CALC-MM / PD-CALC-DD
073400*    - PD-CALC-CCYY MUST ALREADY BE SET.
073500     PERFORM  FB050-LEAP-TEST THRU FB050-EXIT.
073600     MOVE     1 TO WS-DAY-SUB.
073700     MOVE     ZERO TO WS-MONTH-LEN.
073800     MOVE     WS-DAY-OF-YEAR TO WS-CUM-DAYS.
073900     PERFORM  FB150-FIND-MONTH THRU FB150-EXIT
074000              UNTIL WS-CUM-DAYS NOT > WS-MONTH-LEN
074100                 OR WS-DAY-SUB > 12.
074200     MOVE     WS-DAY-SUB  TO PD-CALC-MM.
074300     MOVE     WS-CUM-DAYS TO PD-CALC-DD.
074400 FB140-EXIT.
074500     EXIT.
074600*
074700 FB150-FIND-MONTH.
074800     MOVE     WS-DAYS-IN-MONTH (WS-DAY-SUB) TO WS-MONTH-LEN.
074900     IF       WS-DAY-SUB = 2 AND WS-LEAP-SWITCH = "Y"
075000              ADD 1 TO WS-MONTH-LEN
075100     END-IF.
075200     IF       WS-CUM-DAYS > WS-MONTH-LEN
075300              SUBTRACT WS-MONTH-LEN FROM WS-CUM-DAYS
075400              ADD 1 TO WS-DAY-SUB
075500     END-IF.
075600 FB150-EXIT.
075700     EXIT.
075800*
075900 ZA000-WRITE-SCAN-SUMMARY.
076000*****************************************
076100*    SCAN SUMMARY - TOTAL DOCUMENTS, TOTAL SIZE IN KB, THEN
076200*    ONE LINE PER COMPANY AND ONE LINE PER DOCUMENT TYPE.
076300     MOVE     SPACES TO PD-SCAN-LINE.
076400     STRING   "PDP DOCUMENT SCAN SUMMARY" DELIMITED BY SIZE
076500              INTO PD-SCAN-LINE.
076600     WRITE    PD-SCAN-LINE AFTER ADVANCING C01.
076700     MOVE     SPACES TO PD-SCAN-LINE.
076800     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
076900     PERFORM  ZA100-TOTAL-LINE    THRU ZA100-EXIT.
077000     PERFORM  ZA200-COMPANY-LINES THRU ZA200-EXIT.
077100     PERFORM  ZA300-TYPE-LINES    THRU ZA300-EXIT.
077200 ZA000-EXIT.
077300     EXIT.
077400*
077500 ZA100-TOTAL-LINE.
077600*    REQUEST 4417 - SCAN SUMMARY NOW REPORTS THE TOTAL SIZE IN
077700*    MEGABYTES (KB / 1024, TWO DECIMALS) PER THE CONTROL SPEC,
077800*    NOT THE RAW KILOBYTE ACCUMULATOR.
077900     MOVE     WS-TOTAL-CNT     TO WS-EDIT-CNT5.
078000     DIVIDE   WS-TOTAL-SIZE-KB BY 1024
078100              GIVING WS-TOTAL-SIZE-MB ROUNDED.
078200     MOVE     WS-TOTAL-SIZE-MB TO WS-EDIT-SIZE.
078300     MOVE     SPACES TO PD-SCAN-LINE.
078400     STRING   "Total documents : " DELIMITED BY SIZE
078500              WS-EDIT-CNT5 DELIMITED BY SIZE
078600              "   Total MB : " DELIMITED BY SIZE
078700              WS-EDIT-SIZE DELIMITED BY SIZE
078800              INTO PD-SCAN-LINE.
078900     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
079000 ZA100-EXIT.
079100     EXIT.
079200*
079300 ZA200-COMPANY-LINES.
079400     PERFORM  ZA210-ONE-COMPANY-LINE THRU ZA210-EXIT
079500              VARYING WS-SUB FROM 1 BY 1
079600              UNTIL WS-SUB > WS-COMPANY-USED.
079700 ZA200-EXIT.
079800     EXIT.
079900*
080000 ZA210-ONE-COMPANY-LINE.
080100     MOVE     WS-COMPANY-CNT (WS-SUB) TO WS-EDIT-CNT5.
080200     MOVE     SPACES TO PD-SCAN-LINE.
080300     STRING   WS-COMPANY-NAME (WS-SUB) DELIMITED BY SIZE
080400              " : " DELIMITED BY SIZE
080500              WS-EDIT-CNT5 DELIMITED BY SIZE
080600              INTO PD-SCAN-LINE.
080700     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
080800 ZA210-EXIT.
080900     EXIT.
081000*
081100 ZA300-TYPE-LINES.
081200     MOVE     WS-CNI-CNT TO WS-EDIT-CNT5.
081300     MOVE     SPACES TO PD-SCAN-LINE.
081400     STRING   "CNI : " DELIMITED BY SIZE
081500              WS-EDIT-CNT5 DELIMITED BY SIZE
081600              INTO PD-SCAN-LINE.
081700     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
081800     MOVE     WS-HAB-CNT TO WS-EDIT-CNT5.
081900     MOVE     SPACES TO PD-SCAN-LINE.
082000     STRING   "HABILITATION_ELEC : " DELIMITED BY SIZE
082100              WS-EDIT-CNT5 DELIMITED BY SIZE
082200              INTO PD-SCAN-LINE.
082300     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
082400     MOVE     WS-FDS-CNT TO WS-EDIT-CNT5.
082500     MOVE     SPACES TO PD-SCAN-LINE.
082600     STRING   "FDS : " DELIMITED BY SIZE
082700              WS-EDIT-CNT5 DELIMITED BY SIZE
082800              INTO PD-SCAN-LINE.
082900     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
083000     MOVE     WS-FRIGO-CNT TO WS-EDIT-CNT5.
083100     MOVE     SPACES TO PD-SCAN-LINE.
083200     STRING   "APTITUDE_FRIGO : " DELIMITED BY SIZE
083300              WS-EDIT-CNT5 DELIMITED BY SIZE
083400              INTO PD-SCAN-LINE.
083500     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
083600     MOVE     WS-UNKNOWN-CNT TO WS-EDIT-CNT5.
083700     MOVE     SPACES TO PD-SCAN-LINE.
083800     STRING   "UNKNOWN : " DELIMITED BY SIZE
083900              WS-EDIT-CNT5 DELIMITED BY SIZE
084000              INTO PD-SCAN-LINE.
084100     WRITE    PD-SCAN-LINE AFTER ADVANCING 1.
084200 ZA300-EXIT.
084300     EXIT.
084400*
084500 ZZ000-CLOSE-FILES.
084600*****************************************
084700     CLOSE    PD-DOC-FILE
084800              PD-PARAM-FILE
084900              PD-RESULT-FILE
085000              PD-SCAN-LOG.
