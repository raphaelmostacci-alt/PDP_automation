000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR THE VALIDATION RESULT FILE          *
000400*        (PDP Supporting-Document Compliance Batch)           *
000500*                                                             *
000600***************************************************************
000700*  ONE RECORD PER DOCUMENT, WRITTEN BY PDP010 AND READ BACK BY
000800*  PDP020 FOR THE PRINTED COMPLIANCE REPORT. THE 8 NAMED REPORT
000900*  COLUMNS COME FIRST, IN PRINT ORDER, FOLLOWED BY THE AUDIT
001000*  AND GROWTH FIELDS ADDED SINCE.
001100*  FILE SIZE APPROX 255 BYTES.
001200*
001300*  02/02/26 VBC - CREATED FOR PDP010/PDP020.
001400*  01/29/26 DWC - REQUEST 4417 AUDIT FOLLOW-UP - ADDED THE
001500*                 BATCH-DATE, SEQ-NO AND OPERATOR-ID FIELDS
001600*                 BELOW SO A FUTURE RE-PRINT OR RE-SORT OF AN
001700*                 ARCHIVED RESULT FILE DOES NOT HAVE TO GO BACK
001800*                 TO THE PARAM FILE OR THE JOB LOG FOR THEM.
001900*                 NOT POPULATED BY THIS RELEASE OF PDP010.
002000*
002100 01  PD-RESULT-RECORD.
002200     03  PD-RES-BATCH-DATE       PIC 9(8)   VALUE ZERO.
002300*                                           CCYYMMDD BUSINESS DATE
002400*                                           OF THE RUN - SPARE.
002500     03  PD-RES-SEQ-NO           PIC 9(6)   COMP  VALUE ZERO.
002600*                                           RECORD NUMBER WITHIN
002700*                                           THE RUN - SPARE, FOR
002800*                                           CROSS-REF TO THE SCAN
002900*                                           LOG. NOT SET YET.
003000     03  PD-RES-COMPANY          PIC X(20).
003100     03  PD-RES-SURNAME          PIC X(20).
003200     03  PD-RES-GIVEN-NAME       PIC X(20).
003300     03  PD-RES-DOC-TYPE         PIC X(16).
003400     03  PD-RES-FILE-NAME        PIC X(40).
003500     03  PD-RES-VALIDITY-DATE    PIC X(10).
003600     03  PD-RES-STATUS           PIC X(14).
003700     03  PD-RES-STATUS-CODE      PIC X(01)  VALUE SPACE.
003800*                                           SINGLE-LETTER MIRROR
003900*                                           OF PD-RES-STATUS -
004000*                                           PDP020 STILL TESTS
004100*                                           PD-RES-STATUS (1:1)
004200*                                           DIRECTLY. SPARE.
004300     03  PD-RES-COMMENT          PIC X(60).
004400     03  PD-RES-OPERATOR-ID      PIC X(08)  VALUE SPACES.
004500*                                           WHO SUBMITTED THE RUN
004600*                                           - THIS SHOP'S JCL
004700*                                           DOES NOT PASS IT YET.
004800     03  PD-RES-RESERVED-1       PIC X(10)  VALUE SPACES.
004900*                                           SPARE - BUREAU MGMT
005000*                                           ASKED ABOUT A 9TH
005100*                                           REPORT COLUMN AT THE
005200*                                           1/29/26 REVIEW. NO
005300*                                           DECISION YET.
005400     03  FILLER                  PIC X(10).
