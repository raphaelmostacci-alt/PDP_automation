000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR THE DOCUMENT INVENTORY FILE         *
000400*        (PDP Supporting-Document Compliance Batch)           *
000500*                                                             *
000600***************************************************************
000700*  ONE RECORD PER DOCUMENT. CARRIES BOTH THE SCAN INVENTORY
000800*  FIELDS (FILE-NAME, COMPANY, DOC-TYPE, SIZE) AND THE FIELDS
000900*  ALREADY LIFTED FROM THE DOCUMENT TEXT BY THE UPSTREAM
001000*  CAPTURE SHELL (OUT OF SCOPE - SEE PD001 RUN NOTES).
001100*  FILE SIZE 190 BYTES.
001200*
001300*  02/02/26 VBC - CREATED FOR PDP010/PDP020.
001400*  03/02/26 VBC - PD-DOC-TYPE IS RE-DERIVED BY EA000 FROM THE
001500*                 FILE NAME EVEN WHEN THIS FIELD ARRIVES
001600*                 ALREADY SET - KEYWORD RULES ARE THE RECORD.
001700*
001800 01  PD-DOCUMENT-RECORD.
001900     03  PD-DOC-FILE-NAME        PIC X(40).
002000     03  PD-DOC-COMPANY          PIC X(20).
002100     03  PD-DOC-TYPE             PIC X(16).
002200     03  PD-DOC-SIZE-KB          PIC 9(7)V99.
002300     03  PD-DOC-SURNAME          PIC X(20).
002400     03  PD-DOC-GIVEN-NAME       PIC X(20).
002500     03  PD-DOC-EXPIRY-DATE      PIC 9(8).
002600     03  PD-DOC-EXPIRY-DATE-BRK  REDEFINES PD-DOC-EXPIRY-DATE.
002700         05  PD-DOC-EXPIRY-CCYY  PIC 9(4).
002800         05  PD-DOC-EXPIRY-MM    PIC 99.
002900         05  PD-DOC-EXPIRY-DD    PIC 99.
003000     03  PD-DOC-ISSUE-DATE       PIC 9(8).
003100     03  PD-DOC-ISSUE-DATE-BRK   REDEFINES PD-DOC-ISSUE-DATE.
003200         05  PD-DOC-ISSUE-CCYY   PIC 9(4).
003300         05  PD-DOC-ISSUE-MM     PIC 99.
003400         05  PD-DOC-ISSUE-DD     PIC 99.
003500     03  PD-DOC-PUB-YEAR         PIC 9(4).
003600     03  PD-DOC-PRODUCT-NAME     PIC X(30).
003700     03  PD-DOC-AUTH-LEVEL       PIC X(6).
003800     03  PD-DOC-FRIGO-CATEGORY   PIC X(4).
003900     03  FILLER                  PIC X(05).
